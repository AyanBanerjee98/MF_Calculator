000100******************************************************************
000200* MFCSI   -  SIP ENGINE REPORT LINES
000300* REDEFINES MF-PRINT-LINE (COPY MFCHDR MUST PRECEDE THIS COPY).
000400******************************************************************
000500* 02-11-1990  SRP  ORIGINAL COLUMN SET.
000600* 08-01-1994  TKN  ADDED REAL-VALUE COLUMN (REQ INV-25).
000700******************************************************************
000800*    THREE VIEWS OF THE SAME 132-BYTE PRINT AREA - ONLY ONE VIEW
000900*    IS BUILT AND WRITTEN AT A TIME.  MFSS-REAL-VALUE, THE
001000*    RIGHTMOST FIELD ON THE SUMMARY LINE, ENDS AT BYTE 131 - ONE
001100*    BYTE INSIDE THE 132-BYTE PRINT AREA.  SEE THE INV-31 NOTE
001200*    ON MFCOT.CPY FOR WHAT HAPPENS WHEN THAT MARGIN IS MISSED.
001300*
001400******************************************************************
001500* COLUMN HEADING LINE - WRITTEN ONCE PER REQUEST.
001600******************************************************************
001700 01  MF-SI-COLUMN-HEADING REDEFINES MF-PRINT-LINE.
001800     05  FILLER                      PIC X(06) VALUE 'PERIOD'.
001900     05  FILLER                      PIC X(02) VALUE SPACES.
002000     05  FILLER                      PIC X(04) VALUE 'YEAR'.
002100     05  FILLER                      PIC X(03) VALUE SPACES.
002200     05  FILLER                      PIC X(12) VALUE
002300                 'MONTHLY SIP '.
002400     05  FILLER                      PIC X(03) VALUE SPACES.
002500     05  FILLER                      PIC X(11) VALUE
002600                 'YEAR INVEST'.
002700     05  FILLER                      PIC X(03) VALUE SPACES.
002800     05  FILLER                      PIC X(14) VALUE
002900                 'TOTAL INVESTED'.
003000     05  FILLER                      PIC X(03) VALUE SPACES.
003100     05  FILLER                      PIC X(12) VALUE
003200                 'FINAL AMOUNT'.
003300     05  FILLER                      PIC X(03) VALUE SPACES.
003400     05  FILLER                      PIC X(05) VALUE 'GAINS'.
003500     05  FILLER                      PIC X(03) VALUE SPACES.
003600     05  FILLER                      PIC X(08) VALUE 'GAIN PCT'.
003700     05  FILLER                      PIC X(03) VALUE SPACES.
003800*        BLANK WHEN THE REQUEST HAS INFLATION OFF (REQ INV-25).
003900     05  FILLER                      PIC X(10) VALUE 'REAL VALUE'.
004000     05  FILLER                      PIC X(20) VALUE SPACES.
004100*
004200******************************************************************
004300* ONE DETAIL LINE PER YEAR OF THE HOLDING PERIOD (MF-YEARS) - THE
004400* SIP ENGINE NEVER STOPS EARLY, UNLIKE SWP.
004500******************************************************************
004600 01  MF-SI-DETAIL-LINE REDEFINES MF-PRINT-LINE.
004700     05  MFS-PERIOD                  PIC Z9.
004800     05  FILLER                      PIC X(06) VALUE SPACES.
004900     05  MFS-CAL-YEAR                PIC 9(04).
005000     05  FILLER                      PIC X(03) VALUE SPACES.
005100*        CURRENT MONTHLY SIP AMOUNT - STEP-UP RAISES THIS AT
005200*        EACH TRIGGER YEAR (NEVER YEAR 1 - SEE 2115-SI-STEPUP-
005300*        CHECK).
005400     05  MFS-MONTHLY-SIP             PIC ZZ,ZZZ,ZZ9.
005500     05  FILLER                      PIC X(02) VALUE SPACES.
005600     05  MFS-ANNUAL-INVESTMENT       PIC ZZZ,ZZZ,ZZ9.
005700     05  FILLER                      PIC X(02) VALUE SPACES.
005800     05  MFS-TOTAL-INVESTED          PIC Z,ZZZ,ZZZ,ZZ9.
005900     05  FILLER                      PIC X(02) VALUE SPACES.
006000     05  MFS-FINAL-AMOUNT            PIC ZZ,ZZZ,ZZZ,ZZ9.
006100     05  FILLER                      PIC X(01) VALUE SPACES.
006200*        FINAL AMOUNT LESS TOTAL INVESTED.
006300     05  MFS-GAINS                   PIC ZZ,ZZZ,ZZZ,ZZ9.
006400     05  FILLER                      PIC X(02) VALUE SPACES.
006500*        GAINS AS A PERCENT OF TOTAL INVESTED, ROUNDED TO 2
006600*        DECIMALS (SEE 2140-SI-GAINS'S ZERO-DIVIDE GUARD).
006700     05  MFS-GAINS-PERCENT           PIC ZZZZ9.99.
006800     05  FILLER                      PIC X(02) VALUE SPACES.
006900*        FINAL AMOUNT DEFLATED BY THE INFLATION RATE - SPACES-
007000*        PRINT WHEN THE REQUEST HAS INFLATION OFF.
007100     05  MFS-REAL-VALUE              PIC ZZ,ZZZ,ZZZ,ZZ9.
007200     05  FILLER                      PIC X(09) VALUE SPACES.
007300*
007400******************************************************************
007500* SUMMARY LINE - WRITTEN ONCE AFTER THE LAST DETAIL YEAR.
007600******************************************************************
007700 01  MF-SI-SUMMARY-LINE REDEFINES MF-PRINT-LINE.
007800     05  FILLER                      PIC X(10) VALUE 'SIP TOTAL '.
007900     05  FILLER                      PIC X(14)
008000                 VALUE 'FINAL AMOUNT- '.
008100     05  MFSS-FINAL-AMOUNT           PIC ZZ,ZZZ,ZZZ,ZZ9.
008200     05  FILLER                      PIC X(02) VALUE SPACES.
008300     05  FILLER                      PIC X(11)
008400                 VALUE 'INVESTED- '.
008500     05  MFSS-TOTAL-INVESTED         PIC Z,ZZZ,ZZZ,ZZ9.
008600     05  FILLER                      PIC X(02) VALUE SPACES.
008700     05  FILLER                      PIC X(08) VALUE 'GAINS- '.
008800     05  MFSS-GAINS                  PIC ZZ,ZZZ,ZZZ,ZZ9.
008900     05  FILLER                      PIC X(02) VALUE SPACES.
009000     05  FILLER                      PIC X(07) VALUE 'PCT-  '.
009100     05  MFSS-GAINS-PERCENT          PIC ZZZZ9.99.
009200     05  FILLER                      PIC X(02) VALUE SPACES.
009300*        LAST MEANINGFUL BYTE OF THE LINE - ENDS AT BYTE 131,
009400*        ONE BYTE INSIDE THE 132-BYTE PRINT AREA.
009500     05  FILLER                      PIC X(10) VALUE 'REAL VAL- '.
009600     05  MFSS-REAL-VALUE             PIC ZZ,ZZZ,ZZZ,ZZ9.
009700*        TRAILING PAD PAST BYTE 131 - HARMLESS, THE WRITE FROM
009800*        TRUNCATES IT AND IT WAS ONLY EVER SPACES.
009900     05  FILLER                      PIC X(13) VALUE SPACES.
