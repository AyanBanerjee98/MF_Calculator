000100******************************************************************
000200* MFCHDR  -  PROJECTION REPORT, COMMON PRINT-LINE AREA
000300* ONE BASE LINE FOR ALL THREE ENGINES; MFCOT/MFCSI/MFCSW
000400* REDEFINE IT FOR THEIR OWN COLUMN LAYOUTS.
000500******************************************************************
000600* 14-03-1989  SRP  ORIGINAL BANNER AND PARAMETER-ECHO LINES.
000700* 08-01-1994  TKN  ADDED INFLATION-RATE ECHO (REQ INV-25).
000800******************************************************************
000900*    MF-PRINT-LINE IS THE ONE AND ONLY RECORD MOVED TO
001000*    MF-REPORT-RECORD ON EVERY WRITE - EVERY OTHER 01-LEVEL IN
001100*    THIS COPYBOOK AND IN MFCOT/MFCSI/MFCSW REDEFINES IT.  KEEP
001200*    EACH REDEFINITION AT OR UNDER ITS 132-BYTE WIDTH.
001300 01  MF-PRINT-LINE.
001400     05  MF-PRINT-TEXT               PIC X(131).
001500     05  FILLER                      PIC X(001).
001600*
001700******************************************************************
001800* RUN BANNER - WRITTEN ONCE PER REQUEST, AHEAD OF THE PARAMETER
001900* ECHO LINES, ON A NEW PRINT PAGE (SEE 210-WRITE-REQUEST-HEADER).
002000******************************************************************
002100 01  MF-RUN-BANNER.
002200     05  FILLER                      PIC X(20)
002300                 VALUE 'MFCALC RUN DATE:'.
002400*        BUILT FROM ACCEPT DATE IN 800-BUILD-RUN-BANNER, NOT
002500*        FROM THE REQUEST RECORD.
002600     05  MFH-RUN-MM                  PIC 99.
002700     05  FILLER                      PIC X(01) VALUE '/'.
002800     05  MFH-RUN-DD                  PIC 99.
002900     05  FILLER                      PIC X(01) VALUE '/'.
003000     05  MFH-RUN-YY                  PIC 99.
003100     05  FILLER                      PIC X(10) VALUE SPACES.
003200     05  FILLER                      PIC X(06) VALUE 'TIME: '.
003300     05  MFH-RUN-HH                  PIC 99.
003400     05  FILLER                      PIC X(01) VALUE ':'.
003500     05  MFH-RUN-MIN                 PIC 99.
003600     05  FILLER                      PIC X(01) VALUE ':'.
003700     05  MFH-RUN-SS                  PIC 99.
003800     05  FILLER                      PIC X(72) VALUE SPACES.
003900*
004000******************************************************************
004100* PARAMETER ECHO, LINE 1 OF 2 - CALC TYPE, PRINCIPAL/MONTHLY
004200* AMOUNT, ANNUAL RATE AND HOLDING PERIOD AS READ FROM THE
004300* REQUEST RECORD.  BUILT IN 220-BUILD-PARM-ECHO.
004400******************************************************************
004500 01  MF-PARM-ECHO-LINE1.
004600     05  FILLER                      PIC X(16)
004700                 VALUE 'CALCULATOR TYPE-'.
004800*        'ONE-TIME INVESTMENT', 'SIP INVESTMENT', OR 'SWP
004900*        WITHDRAWAL PLAN' - SEE 220-BUILD-PARM-ECHO.
005000     05  MFH-CALC-TYPE-DESC          PIC X(18).
005100     05  FILLER                      PIC X(11) VALUE 'PRINCIPAL-'.
005150*        ONE-TIME/SWP: THE REQUEST'S LUMP SUM.  SIP: ZERO -
005180*        THE SIP ENGINE HAS NO OPENING LUMP SUM TO ECHO.
005200     05  MFH-PRINCIPAL-ED            PIC Z(6)9.
005400     05  FILLER                      PIC X(04) VALUE SPACES.
005500     05  FILLER                      PIC X(08) VALUE 'MONTHLY-'.
005600     05  MFH-MONTHLY-ED              PIC Z(5)9.
005700     05  FILLER                      PIC X(04) VALUE SPACES.
005800     05  FILLER                      PIC X(06) VALUE 'RATE- '.
005900     05  MFH-RATE-ED                 PIC Z9.99.
006000     05  FILLER                      PIC X(02) VALUE '% '.
006100     05  FILLER                      PIC X(07) VALUE 'YEARS- '.
006200     05  MFH-YEARS-ED                PIC Z9.
006300     05  FILLER                      PIC X(24) VALUE SPACES.
006400*
006500******************************************************************
006600* PARAMETER ECHO, LINE 2 OF 2 - INFLATION AND STEP-UP SETTINGS.
006700* INV-44 WIDENED MFH-STEPUP-MAG-ED TO CARRY EITHER A PERCENT
006800* (SIP/SWP) OR A LUMP AMOUNT (ONE-TIME), SO IT IS EDITED
006900* DIFFERENTLY DEPENDING ON MF-CALC-TYPE - SEE 220-BUILD-PARM-
007000* ECHO.
007100******************************************************************
007200 01  MF-PARM-ECHO-LINE2.
007300     05  FILLER                      PIC X(12)
007400                 VALUE 'INFLATION- '.
007500*        'ON  ' OR 'OFF '.
007600     05  MFH-INFLATION-DESC          PIC X(04).
007700*        REQ INV-25 - INFLATION RATE ECHOED HERE FOR THE DESK
007800*        TO CHECK AGAINST THE ORIGINAL WORKSHEET REQUEST.
007900     05  MFH-INFLATION-RATE-ED       PIC ZZ9.99.
008000     05  FILLER                      PIC X(04) VALUE SPACES.
008100     05  FILLER                      PIC X(04) VALUE SPACES.
008200     05  FILLER                      PIC X(09) VALUE 'STEP-UP- '.
008300*        'ON  ' OR 'OFF '.
008400     05  MFH-STEPUP-DESC             PIC X(04).
008500     05  FILLER                      PIC X(01) VALUE SPACES.
008600*        'EVERY YEAR', 'EVERY 3 YEARS' OR 'EVERY 5 YEARS'.
008700     05  MFH-STEPUP-FREQ-ED          PIC X(20).
008800*        PERCENT (SIP/SWP) OR LUMP AMOUNT (ONE-TIME) EDITED
008900*        DESCRIPTION OF THE STEP-UP MAGNITUDE.
009000     05  MFH-STEPUP-MAG-ED           PIC X(20).
009100     05  FILLER                      PIC X(43) VALUE SPACES.
009200*
009300******************************************************************
009400* INVALID CALC-TYPE LINE - WRITTEN INSTEAD OF THE PARAMETER ECHO
009500* WHEN MF-CALC-TYPE IS NONE OF 'O'/'S'/'W' (SEE 290-WRITE-
009600* INVALID-REQUEST).  THE REQUEST IS SKIPPED, NOT ABENDED
009700* (REQ INV-40).
009800******************************************************************
009900 01  MF-ERROR-LINE.
010000     05  FILLER                      PIC X(22)
010100                 VALUE '*** INVALID REQUEST - '.
010200     05  MFH-ERROR-CALC-TYPE         PIC X(01).
010300     05  FILLER                      PIC X(30)
010400                 VALUE ' - RECORD SKIPPED, RC = '.
010500*        RUNNING COUNT OF REJECTED REQUESTS THIS RUN (WS-ERROR-
010600*        COUNT), NOT A FILE-STATUS OR RETURN CODE.
010700     05  MFH-ERROR-COUNT-ED          PIC ZZZ9.
010800     05  FILLER                      PIC X(74) VALUE SPACES.
