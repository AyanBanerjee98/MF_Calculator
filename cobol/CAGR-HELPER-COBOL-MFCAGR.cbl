000100******************************************************************
000200* Author: T KHANNA
000300* Date: 02-11-1990
000400* Purpose: CALLABLE UTILITY - COMPOUND ANNUAL GROWTH RATE (CAGR)
000500*        : GIVEN AN OPENING AND CLOSING VALUE AND A HOLDING
000600*        : PERIOD IN YEARS.  LINKED SEPARATELY, NOT CALLED BY
000700*        : MFCALC - KEPT FOR AD-HOC RECONCILIATION RUNS AND
000800*        : PORTFOLIO REVIEW WORKSHEETS.
000900* Tectonics: COBC
001000******************************************************************
001100*-----------------------*
001200 IDENTIFICATION DIVISION.
001300*-----------------------*
001400 PROGRAM-ID. MFCAGR.
001500 AUTHOR. T KHANNA.
001600 INSTALLATION. INVENTURE GROWTH AND SECURITIES - EDP DEPT.
001700 DATE-WRITTEN. 02-11-1990.
001800 DATE-COMPILED.
001900 SECURITY. NON-CONFIDENTIAL.
002000******************************************************************
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* DATE        BY   REQ/TKT     DESCRIPTION
002400*-----------------------------------------------------------------
002500* 02-11-1990  TKN  SIP-06      ORIGINAL - BUILT FOR THE PORTFOLIO
002600*                              REVIEW DESK TO BACK-CHECK SIP/SWP
002700*                              PROJECTIONS AGAINST ACTUAL NAV
002800*                              HISTORY.
002900* 19-06-1992  SRP  INV-18      ADDED ZERO/NEGATIVE-INPUT GUARDS
003000*                              AFTER DESK REPORTED AN ABEND ON A
003100*                              WORKSHEET WITH A ZERO OPENING NAV.
003200* 30-11-1998  RDS  Y2K-004     REVIEWED FOR YEAR 2000 READINESS -
003300*                              NO DATE FIELDS IN THIS PROGRAM,
003400*                              NO CHANGE REQUIRED.
003500* 22-02-1999  RDS  Y2K-004     Y2K CERTIFICATION SIGN-OFF.
003600* 14-08-2000  MPK  INV-33      SIGNED RESULT VIEW ADDED SO THE
003700*                              DESK CAN TELL A LOSS FROM A GAIN
003800*                              AT A GLANCE ON THE WORKSHEET DUMP.
003850* 03-09-2005  MPK  INV-46      CALL-COUNT MOVED OUT OF WS-COUNTERS
003870*                              TO A STANDALONE 77-LEVEL PER SHOP
003880*                              STANDARD FOR RUN-TALLY FIELDS.
003900******************************************************************
004000*-----------------------*
004100 ENVIRONMENT DIVISION.
004200*-----------------------*
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700*-----------------------*
004800 DATA DIVISION.
004900*-----------------------*
005000 WORKING-STORAGE SECTION.
005100*
005200 01  WS-CAGR-WORK.
005300     05  WS-RATIO                   PIC 9(05)V9(06).
005400     05  WS-EXPONENT                PIC 9(01)V9(06).
005500     05  WS-GROWTH-FACTOR           PIC 9(05)V9(06).
005600     05  FILLER                     PIC X(08).
005700*
005800*    ALTERNATE VIEW USED TO SPOT A BAD RATIO ON THE WORKSHEET
005900*    DUMP (INV-18 - DESK KEPT MIS-KEYING OPENING NAV AS ZERO).
006000 01  WS-CAGR-WORK-DUMP REDEFINES WS-CAGR-WORK.
006100     05  WS-DMP-RATIO               PIC 9(05)9(06).
006200     05  WS-DMP-EXPONENT            PIC 9(01)9(06).
006300     05  WS-DMP-GROWTH-FACTOR       PIC 9(05)9(06).
006400     05  FILLER                     PIC X(08).
006500*
006600*    RESULT-CODE TABLE - ONE ENTRY PER GUARD REASON, LOADED AT
006700*    START-UP AND INDEXED BY THE GUARD PARAGRAPHS BELOW.
006800 01  WS-GUARD-REASON-TABLE.
006900     05  FILLER PIC X(20) VALUE 'OK                  '.
007000     05  FILLER PIC X(20) VALUE 'OPENING VALUE <= 0  '.
007100     05  FILLER PIC X(20) VALUE 'CLOSING VALUE <= 0  '.
007200     05  FILLER PIC X(20) VALUE 'HOLDING YEARS <= 0  '.
007300 01  WS-GUARD-REASON-ENTRIES REDEFINES WS-GUARD-REASON-TABLE.
007400     05  WS-GUARD-REASON            PIC X(20) OCCURS 4 TIMES.
007500*
007550*    GUARD-CODE INDEX ONLY - THE RUN TALLY BELOW IS KEPT AS A
007560*    STANDALONE 77-LEVEL PER SHOP STANDARD (INV-46).
007600 01  WS-COUNTERS BINARY.
007700     05  WS-GUARD-SUB               PIC S9(4).
007750     05  FILLER                     PIC X(02) VALUE SPACES
007780                                     USAGE DISPLAY.
007800*
007850*    WORKSHEET RUN TALLY - HOW MANY TIMES THIS DESK UTILITY HAS
007870*    BEEN LINKED TO SO FAR THIS JOB STEP (INV-46).
007900 77  WS-CALL-COUNT              PIC S9(4) BINARY VALUE ZERO.
008100*
008200*-----------------------*
008300 LINKAGE SECTION.
008400*-----------------------*
008500 01  LK-CAGR-PARMS.
008600     05  LK-INITIAL-VALUE           PIC 9(11)V99.
008700     05  LK-FINAL-VALUE             PIC 9(11)V99.
008800     05  LK-HOLDING-YEARS           PIC 9(02).
008900     05  LK-CAGR-PERCENT            PIC S9(03)V99.
009000     05  LK-GUARD-CODE              PIC 9(01).
009100     05  FILLER                     PIC X(02).
009200*
009300*    UNSIGNED MAGNITUDE VIEW - THE DESK'S PRINTED WORKSHEET
009400*    SHOWS GAIN/LOSS AS A SEPARATE SIGN COLUMN (INV-33).
009500 01  LK-CAGR-PERCENT-MAG REDEFINES LK-CAGR-PERCENT
009600                               PIC 9(03)V99.
009700*
009800*-----------------------*
009900 PROCEDURE DIVISION USING LK-CAGR-PARMS.
010000*-----------------------*
010100 000-MAIN-CONTROL.
010200        ADD 1 TO WS-CALL-COUNT.
010300        MOVE ZERO TO LK-CAGR-PERCENT.
010400        MOVE 1    TO LK-GUARD-CODE.
010500*
010600        IF LK-INITIAL-VALUE > ZERO
010700            IF LK-FINAL-VALUE > ZERO
010800                IF LK-HOLDING-YEARS > ZERO
010900                    PERFORM 100-COMPUTE-CAGR
011000                    MOVE 0 TO LK-GUARD-CODE
011100                ELSE
011200                    MOVE 3 TO LK-GUARD-CODE
011300                END-IF
011400            ELSE
011500                MOVE 2 TO LK-GUARD-CODE
011600            END-IF
011700        ELSE
011800            MOVE 1 TO LK-GUARD-CODE
011900        END-IF.
012000*
012100        ADD 1 TO LK-GUARD-CODE GIVING WS-GUARD-SUB.
012200        DISPLAY 'MFCAGR - ' WS-GUARD-REASON (WS-GUARD-SUB).
012300*
012400        GOBACK.
012500*
012600   100-COMPUTE-CAGR.
012700        COMPUTE WS-RATIO =
012800            LK-FINAL-VALUE / LK-INITIAL-VALUE.
012900        COMPUTE WS-EXPONENT = 1 / LK-HOLDING-YEARS.
013000        COMPUTE WS-GROWTH-FACTOR =
013100            WS-RATIO ** WS-EXPONENT.
013200        COMPUTE LK-CAGR-PERCENT ROUNDED =
013300            (WS-GROWTH-FACTOR - 1) * 100.
013400*
013500 END PROGRAM MFCAGR.
