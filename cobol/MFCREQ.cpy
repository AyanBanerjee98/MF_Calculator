000100******************************************************************
000200* MFCREQ  -  MUTUAL FUND CALCULATION REQUEST RECORD
000300* ONE RECORD PER PROJECTION TO RUN.  READ SEQUENTIALLY BY MFCALC.
000400******************************************************************
000500* 14-03-1989  SRP  ORIGINAL LAYOUT - ONE-TIME AND SIP ONLY.
000600* 02-11-1990  SRP  ADDED SWP FIELDS (REQ SIP-4).
000700* 19-06-1992  TKN  ADDED STEP-UP FIELDS (REQ INV-17).
000800* 08-01-1994  TKN  ADDED INFLATION FIELDS (REQ INV-25).
000900******************************************************************
001000 01  MF-REQUEST-RECORD.
001100     05  MF-CALC-TYPE            PIC X(01).
001200         88  MF-CALC-TYPE-ONETIME        VALUE 'O'.
001300         88  MF-CALC-TYPE-SIP            VALUE 'S'.
001400         88  MF-CALC-TYPE-SWP            VALUE 'W'.
001500*        ONE-TIME: INITIAL LUMP SUM.  SWP: INITIAL CORPUS.
001600     05  MF-PRINCIPAL            PIC 9(09).
001700*        SIP: MONTHLY INVESTMENT.  SWP: MONTHLY WITHDRAWAL.
001800     05  MF-MONTHLY-AMOUNT       PIC 9(07).
001900     05  MF-ANNUAL-RATE          PIC 9(02)V9(02).
002000     05  MF-YEARS                PIC 9(02).
002100     05  MF-INFLATION-FLAG       PIC X(01).
002200         88  MF-INFLATION-ON             VALUE 'Y'.
002300     05  MF-INFLATION-RATE       PIC 9(02)V9(02).
002400     05  MF-STEPUP-FLAG          PIC X(01).
002500         88  MF-STEPUP-ON                VALUE 'Y'.
002600     05  MF-STEPUP-FREQ          PIC X(01).
002700*        NUMERIC VIEW OF THE STEP-UP FREQUENCY FOR MOD ARITHMETIC.
002800     05  MF-STEPUP-FREQ-N REDEFINES MF-STEPUP-FREQ
002900                                 PIC 9(01).
003000*        SIP/SWP: PERCENT INCREASE APPLIED AT EACH TRIGGER.
003100     05  MF-STEPUP-PERCENT       PIC 9(03)V9(02).
003200*        ONE-TIME: ADDITIONAL LUMP CONTRIBUTION AT EACH TRIGGER.
003300     05  MF-STEPUP-AMOUNT        PIC 9(08).
003400     05  FILLER                  PIC X(07).
