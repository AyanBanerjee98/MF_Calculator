000100******************************************************************
000200* MFCOT   -  ONE-TIME INVESTMENT ENGINE REPORT LINES
000300* REDEFINES MF-PRINT-LINE (COPY MFCHDR MUST PRECEDE THIS COPY).
000400******************************************************************
000500* 14-03-1989  SRP  ORIGINAL COLUMN SET.
000600* 08-01-1994  TKN  ADDED REAL-VALUE COLUMN (REQ INV-25).
000700* 11-07-2005  MPK  INV-31  SHORTENED THE SUMMARY LINE'S LEADING
000800*                          LABEL SO MFOS-REAL-VALUE LANDS INSIDE
000900*                          THE 132-BYTE PRINT AREA - SEE NOTE AT
001000*                          MF-OT-SUMMARY-LINE BELOW.
001100******************************************************************
001200*    THREE VIEWS OF THE SAME 132-BYTE PRINT AREA - ONLY ONE VIEW
001300*    IS BUILT AND WRITTEN AT A TIME.  KEEP EVERY VIEW'S TOTAL
001400*    WIDTH AT OR UNDER MF-PRINT-LINE'S 132 BYTES OR THE WRITE
001500*    FROM WILL SILENTLY CHOP THE RIGHTMOST FIELDS.
001600*
001700******************************************************************
001800* COLUMN HEADING LINE - WRITTEN ONCE PER REQUEST, ABOVE THE
001900* FIRST YEAR OF DETAIL.
002000******************************************************************
002100 01  MF-OT-COLUMN-HEADING REDEFINES MF-PRINT-LINE.
002200     05  FILLER                      PIC X(06) VALUE 'PERIOD'.
002300     05  FILLER                      PIC X(02) VALUE SPACES.
002400     05  FILLER                      PIC X(04) VALUE 'YEAR'.
002500     05  FILLER                      PIC X(03) VALUE SPACES.
002600     05  FILLER                      PIC X(15) VALUE
002700                 'TOTAL-PRINCIPAL'.
002800     05  FILLER                      PIC X(03) VALUE SPACES.
002900*        HEADS THE STEP-UP-AMOUNT COLUMN EVEN ON REQUESTS WITH
003000*        STEP-UP OFF - THE COLUMN JUST PRINTS ZERO EVERY YEAR.
003100     05  FILLER                      PIC X(11) VALUE
003200                 'STEP-UP AMT'.
003300     05  FILLER                      PIC X(03) VALUE SPACES.
003400     05  FILLER                      PIC X(12) VALUE
003500                 'FINAL AMOUNT'.
003600     05  FILLER                      PIC X(03) VALUE SPACES.
003700     05  FILLER                      PIC X(15) VALUE
003800                 'INTEREST EARNED'.
003900     05  FILLER                      PIC X(03) VALUE SPACES.
004000     05  FILLER                      PIC X(07) VALUE 'INT PCT'.
004100     05  FILLER                      PIC X(03) VALUE SPACES.
004200*        BLANK WHEN THE REQUEST HAS INFLATION OFF (REQ INV-25).
004300     05  FILLER                      PIC X(10) VALUE 'REAL VALUE'.
004400     05  FILLER                      PIC X(30) VALUE SPACES.
004500*
004600******************************************************************
004700* ONE DETAIL LINE PER YEAR OF THE HOLDING PERIOD (MF-YEARS).
004800******************************************************************
004900 01  MF-OT-DETAIL-LINE REDEFINES MF-PRINT-LINE.
005000*        1 THRU MF-YEARS - BUILT IN 2010-OT-YEAR-STEP.
005100     05  MFO-PERIOD                  PIC Z9.
005200     05  FILLER                      PIC X(06) VALUE SPACES.
005300*        CALENDAR YEAR = 2025 + PERIOD (SHOP'S FIXED BASE YEAR).
005400     05  MFO-CAL-YEAR                PIC 9(04).
005500     05  FILLER                      PIC X(03) VALUE SPACES.
005600*        CUMULATIVE LUMP SUM + STEP-UP CONTRIBUTIONS TO DATE.
005700     05  MFO-TOTAL-PRINCIPAL         PIC Z,ZZZ,ZZZ,ZZ9.
005800     05  FILLER                      PIC X(03) VALUE SPACES.
005900*        STEP-UP CONTRIBUTION ADDED THIS YEAR ONLY (ZERO MOST
006000*        YEARS - SEE 2015-OT-STEPUP-CHECK).
006100     05  MFO-ADDITIONAL-INVESTMENT   PIC ZZ,ZZZ,ZZ9.
006200     05  FILLER                      PIC X(03) VALUE SPACES.
006300     05  MFO-FINAL-AMOUNT            PIC ZZ,ZZZ,ZZZ,ZZ9.
006400     05  FILLER                      PIC X(01) VALUE SPACES.
006500*        FINAL AMOUNT LESS TOTAL PRINCIPAL - NEVER NEGATIVE IN
006600*        NORMAL RUNS SINCE THE ANNUAL RATE IS A GROWTH RATE.
006700     05  MFO-INTEREST-EARNED         PIC ZZ,ZZZ,ZZZ,ZZ9.
006800     05  FILLER                      PIC X(02) VALUE SPACES.
006900*        INTEREST-EARNED AS A PERCENT OF TOTAL-PRINCIPAL, ROUNDED
007000*        TO 2 DECIMALS (SEE 2040-OT-INTEREST'S ZERO-DIVIDE GUARD).
007100     05  MFO-INTEREST-PERCENT        PIC ZZZZ9.99.
007200     05  FILLER                      PIC X(02) VALUE SPACES.
007300*        FINAL AMOUNT DEFLATED BY THE INFLATION RATE - SPACES-
007400*        PRINT WHEN THE REQUEST HAS INFLATION OFF.
007500     05  MFO-REAL-VALUE              PIC ZZ,ZZZ,ZZZ,ZZ9.
007600     05  FILLER                      PIC X(11) VALUE SPACES.
007700*
007800******************************************************************
007900* SUMMARY LINE - WRITTEN ONCE AFTER THE LAST DETAIL YEAR.
008000*
008100* INV-31 NOTE: THE LABEL TEXT AHEAD OF MFOS-REAL-VALUE MUST STAY
008200* SHORT ENOUGH THAT MFOS-REAL-VALUE'S 14 BYTES END AT OR BEFORE
008300* BYTE 132 OF THIS REDEFINITION - MF-REPORT-RECORD IN MFCALC'S
008400* FD IS ONLY 132 BYTES WIDE, AND WRITE MF-REPORT-RECORD FROM
008500* THIS LINE IS AN IMPLICIT ALPHANUMERIC MOVE THAT SILENTLY
008600* TRUNCATES ANYTHING PAST BYTE 132 WITH NO FILE-STATUS WARNING.
008700* BEFORE 11-07-2005 THE LEADING LABEL RAN 16 BYTES TOO LONG AND
008800* CHOPPED THE LAST 5 BYTES OFF EVERY PRINTED REAL-VALUE FIGURE.
008900******************************************************************
009000 01  MF-OT-SUMMARY-LINE REDEFINES MF-PRINT-LINE.
009100     05  FILLER                      PIC X(10) VALUE 'ONE-TIME  '.
009200     05  FILLER                      PIC X(14)
009300                 VALUE 'FINAL AMOUNT- '.
009400     05  MFOS-FINAL-AMOUNT           PIC ZZ,ZZZ,ZZZ,ZZ9.
009500     05  FILLER                      PIC X(02) VALUE SPACES.
009600     05  FILLER                      PIC X(11)
009700                 VALUE 'INVESTED- '.
009800     05  MFOS-TOTAL-PRINCIPAL        PIC Z,ZZZ,ZZZ,ZZ9.
009900     05  FILLER                      PIC X(02) VALUE SPACES.
010000     05  FILLER                      PIC X(08) VALUE 'GAIN-  '.
010100     05  MFOS-INTEREST-EARNED        PIC ZZ,ZZZ,ZZZ,ZZ9.
010200     05  FILLER                      PIC X(02) VALUE SPACES.
010300     05  FILLER                      PIC X(07) VALUE 'PCT-  '.
010400     05  MFOS-INTEREST-PERCENT       PIC ZZZZ9.99.
010500     05  FILLER                      PIC X(02) VALUE SPACES.
010600*        LAST MEANINGFUL BYTE OF THE LINE - ENDS AT BYTE 131,
010700*        ONE BYTE INSIDE THE 132-BYTE PRINT AREA.
010800     05  FILLER                      PIC X(10) VALUE 'REAL VAL- '.
010900     05  MFOS-REAL-VALUE             PIC ZZ,ZZZ,ZZZ,ZZ9.
011000*        TRAILING PAD PAST BYTE 132 - HARMLESS, THE WRITE FROM
011100*        TRUNCATES IT AND IT WAS ONLY EVER SPACES.
011200     05  FILLER                      PIC X(15) VALUE SPACES.
