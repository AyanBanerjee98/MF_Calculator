000100******************************************************************
000200* MFCSW   -  SWP ENGINE REPORT LINES
000300* REDEFINES MF-PRINT-LINE (COPY MFCHDR MUST PRECEDE THIS COPY).
000400******************************************************************
000500* 02-11-1990  SRP  ORIGINAL COLUMN SET.
000600* 08-01-1994  TKN  ADDED REAL-BALANCE COLUMN (REQ INV-25).
000700* 17-05-1996  TKN  ADDED YEARS-COMPLETED TO SUMMARY (REQ INV-31 -
000800*                  CORPUS CAN RUN DRY BEFORE TERM ENDS).
000900******************************************************************
001000*    THREE VIEWS OF THE SAME 132-BYTE PRINT AREA - ONLY ONE VIEW
001100*    IS BUILT AND WRITTEN AT A TIME.  MFWS-REAL-BALANCE, THE
001200*    RIGHTMOST FIELD ON THE SUMMARY LINE, ENDS WELL INSIDE THE
001300*    132-BYTE BOUNDARY - SEE THE INV-31 NOTE ON MFCOT.CPY FOR
001400*    WHAT HAPPENS WHEN A REDEFINITION RUNS PAST IT.
001500*
001600******************************************************************
001700* COLUMN HEADING LINE - WRITTEN ONCE PER REQUEST.
001800******************************************************************
001900 01  MF-SW-COLUMN-HEADING REDEFINES MF-PRINT-LINE.
002000     05  FILLER                      PIC X(06) VALUE 'PERIOD'.
002100     05  FILLER                      PIC X(02) VALUE SPACES.
002200     05  FILLER                      PIC X(04) VALUE 'YEAR'.
002300     05  FILLER                      PIC X(03) VALUE SPACES.
002400     05  FILLER                      PIC X(14) VALUE
002500                 'MONTHLY WTHDRL'.
002600     05  FILLER                      PIC X(03) VALUE SPACES.
002700     05  FILLER                      PIC X(14) VALUE
002800                 'YEAR WITHDRAWN'.
002900     05  FILLER                      PIC X(03) VALUE SPACES.
003000     05  FILLER                      PIC X(17) VALUE
003100                 'REMAINING BALANCE'.
003200     05  FILLER                      PIC X(03) VALUE SPACES.
003300     05  FILLER                      PIC X(15) VALUE
003400                 'TOTAL WITHDRAWN'.
003500     05  FILLER                      PIC X(03) VALUE SPACES.
003600*        BLANK WHEN THE REQUEST HAS INFLATION OFF (REQ INV-25).
003700     05  FILLER                      PIC X(12) VALUE
003800                 'REAL BALANCE'.
003900     05  FILLER                      PIC X(21) VALUE SPACES.
004000*
004100******************************************************************
004200* ONE DETAIL LINE PER YEAR ACTUALLY RUN - THE YEAR LOOP AND THE
004300* MONTH LOOP INSIDE IT BOTH STOP EARLY THE MOMENT THE BALANCE
004400* HITS ZERO (INV-31), SO A DEPLETED CORPUS PRINTS FEWER DETAIL
004500* LINES THAN MF-YEARS CALLS FOR - THAT IS EXPECTED, NOT A BUG.
004600******************************************************************
004700 01  MF-SW-DETAIL-LINE REDEFINES MF-PRINT-LINE.
004800     05  MFW-PERIOD                  PIC Z9.
004900     05  FILLER                      PIC X(06) VALUE SPACES.
005000     05  MFW-CAL-YEAR                PIC 9(04).
005100     05  FILLER                      PIC X(03) VALUE SPACES.
005200*        LAST MONTH'S WITHDRAWAL, CAPPED AT WHATEVER BALANCE
005300*        REMAINED THAT MONTH (SEE 2220-SW-MONTH-STEP).
005400     05  MFW-MONTHLY-WITHDRAWAL      PIC ZZ,ZZZ,ZZ9.
005500     05  FILLER                      PIC X(04) VALUE SPACES.
005600     05  MFW-ANNUAL-WITHDRAWN        PIC ZZZ,ZZZ,ZZ9.
005700     05  FILLER                      PIC X(04) VALUE SPACES.
005800*        GROWS ALL YEAR, DEPLETES AS WITHDRAWALS ARE TAKEN -
005900*        NEVER PRINTS NEGATIVE (CAPPED WITHDRAWAL, SEE ABOVE).
006000     05  MFW-REMAINING-BALANCE       PIC ZZ,ZZZ,ZZZ,ZZ9.
006100     05  FILLER                      PIC X(02) VALUE SPACES.
006200     05  MFW-TOTAL-WITHDRAWN         PIC Z,ZZZ,ZZZ,ZZ9.
006300     05  FILLER                      PIC X(02) VALUE SPACES.
006400*        REMAINING BALANCE DEFLATED BY THE INFLATION RATE -
006500*        SPACES-PRINT WHEN THE REQUEST HAS INFLATION OFF.
006600     05  MFW-REAL-BALANCE            PIC ZZ,ZZZ,ZZZ,ZZ9.
006700     05  FILLER                      PIC X(12) VALUE SPACES.
006800*
006900******************************************************************
007000* SUMMARY LINE - WRITTEN ONCE AFTER THE LAST DETAIL YEAR (OR THE
007100* YEAR THE CORPUS RAN DRY, WHICHEVER COMES FIRST).
007200******************************************************************
007300 01  MF-SW-SUMMARY-LINE REDEFINES MF-PRINT-LINE.
007400     05  FILLER                      PIC X(10) VALUE 'SWP TOTAL '.
007500     05  FILLER                      PIC X(11)
007600                 VALUE 'BALANCE - '.
007700     05  MFWS-REMAINING-BALANCE      PIC ZZ,ZZZ,ZZZ,ZZ9.
007800     05  FILLER                      PIC X(02) VALUE SPACES.
007900     05  FILLER                      PIC X(12)
008000                 VALUE 'WITHDRAWN- '.
008100     05  MFWS-TOTAL-WITHDRAWN        PIC Z,ZZZ,ZZZ,ZZ9.
008200     05  FILLER                      PIC X(02) VALUE SPACES.
008300     05  FILLER                      PIC X(13)
008400                 VALUE 'LAST MTHLY- '.
008500     05  MFWS-MONTHLY-WITHDRAWAL     PIC ZZ,ZZZ,ZZ9.
008600     05  FILLER                      PIC X(02) VALUE SPACES.
008700*        INV-31 - NUMBER OF DETAIL LINES ACTUALLY WRITTEN, NOT
008800*        MF-YEARS - LETS THE DESK SEE AT A GLANCE WHETHER THE
008900*        CORPUS OUTLASTED THE REQUESTED TERM.
009000     05  FILLER                      PIC X(11)
009100                 VALUE 'YRS DONE- '.
009200     05  MFWS-YEARS-COMPLETED        PIC Z9.
009300     05  FILLER                      PIC X(02) VALUE SPACES.
009400     05  FILLER                      PIC X(10) VALUE 'REAL BAL- '.
009500*        ENDS AT BYTE 128 - COMFORTABLY INSIDE THE 132-BYTE
009600*        PRINT AREA, UNLIKE THE ONE-TIME SUMMARY LINE BEFORE
009700*        ITS INV-31 FIX.
009800     05  MFWS-REAL-BALANCE           PIC ZZ,ZZZ,ZZZ,ZZ9.
009900     05  FILLER                      PIC X(08) VALUE SPACES.
