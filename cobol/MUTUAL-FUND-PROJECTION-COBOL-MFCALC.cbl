000100******************************************************************
000200* Author: T KHANNA
000300* Date: 14-03-1989
000400* Purpose: MUTUAL FUND PROJECTION BATCH - RUNS THE ONE-TIME
000500*        : COMPOUND GROWTH, SIP ACCUMULATION AND SWP DEPLETION
000600*        : SCHEDULES FOR EACH CALCULATION REQUEST ON MF-REQUEST
000700*        : FILE AND WRITES THE PROJECTION REPORT.
000800* Tectonics: COBC
000900******************************************************************
001000*-----------------------*
001100 IDENTIFICATION DIVISION.
001200*-----------------------*
001300 PROGRAM-ID. MFCALC.
001400 AUTHOR. T KHANNA.
001500 INSTALLATION. INVENTURE GROWTH AND SECURITIES - EDP DEPT.
001600 DATE-WRITTEN. 14-03-1989.
001700 DATE-COMPILED.
001800 SECURITY. NON-CONFIDENTIAL.
001900******************************************************************
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200* DATE        BY   REQ/TKT     DESCRIPTION
002300*-----------------------------------------------------------------
002400* 14-03-1989  TKN  INV-01      ORIGINAL - ONE-TIME LUMP SUM
002500*                              COMPOUND GROWTH ENGINE ONLY.
002600* 02-11-1990  SRP  SIP-04      ADDED SIP MONTHLY ACCUMULATION
002700*                              ENGINE.
002800* 19-06-1991  SRP  SIP-09      ADDED SWP MONTHLY DEPLETION
002900*                              ENGINE.
003000* 19-06-1992  TKN  INV-17      ADDED PERIODIC STEP-UP TO ALL
003100*                              THREE ENGINES (YEARLY/3-YR/5-YR).
003200* 08-01-1994  TKN  INV-25      ADDED INFLATION-ADJUSTED REAL
003300*                              VALUE/BALANCE COLUMN, ALL ENGINES.
003400* 17-05-1996  TKN  INV-31      SWP YEAR LOOP NOW STOPS WHEN THE
003500*                              CORPUS RUNS DRY; SUMMARY REPORTS
003600*                              YEARS COMPLETED INSTEAD OF YEARS
003700*                              REQUESTED.
003800* 30-11-1998  RDS  Y2K-004     CENTURY WINDOW ADDED TO RUN-DATE
003900*                              STAMP FOR YEAR 2000 READINESS.
004000* 22-02-1999  RDS  Y2K-004     Y2K CERTIFICATION SIGN-OFF - NO
004100*                              FURTHER CHANGES REQUIRED.
004200* 11-09-2001  RDS  INV-40      INVALID CALC-TYPE RECORDS ARE NOW
004300*                              COUNTED AND SKIPPED RATHER THAN
004400*                              ABENDING THE RUN.
004500* 05-03-2003  MPK  INV-44      WIDENED STEP-UP-PERCENT TO 3 WHOLE
004600*                              DIGITS (WAS 2) PER PRODUCT REQUEST.
004700* 11-07-2005  MPK  INV-31      ONE-TIME TOTAL-PRINCIPAL WAS BEING
004800*                              INITIALISED TO ZERO INSTEAD OF THE
004900*                              LUMP SUM - REQUESTS WITH NO STEP-UP
005000*                              WERE PRINTING ZERO PRINCIPAL AND AN
005100*                              OVERSTATED INTEREST PERCENT. FIXED.
005200* 03-09-2005  MPK  INV-46      REQUEST/ERROR RUN TOTALS MOVED OUT
005300*                              OF WS-COUNTERS TO STANDALONE 77-
005400*                              LEVEL ITEMS PER SHOP STANDARD FOR
005500*                              END-OF-RUN TALLY FIELDS.
005600******************************************************************
005700*-----------------------*
005800 ENVIRONMENT DIVISION.
005900*-----------------------*
006000 CONFIGURATION SECTION.
006100*    C01 GIVES US A DIRECT MNEMONIC FOR "TOP OF THE NEXT PRINT
006200*    PAGE" IN THE ADVANCING PHRASES BELOW, RATHER THAN A BARE
006300*    PAGE-EJECT CHANNEL NUMBER.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000*    REQFILE - ONE CALCULATION REQUEST PER RECORD, READ IN
007100*    SEQUENCE UNTIL END OF FILE.
007200     SELECT MF-REQUEST-FILE ASSIGN TO REQFILE
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS  IS  WS-REQFILE-STATUS.
007600*
007700*    RPTFILE - THE PROJECTION REPORT, ONE PRINT LINE PER RECORD.
007800     SELECT MF-REPORT-FILE ASSIGN TO RPTFILE
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS  IS  WS-RPTFILE-STATUS.
008200*
008300*-----------------------*
008400 DATA DIVISION.
008500*-----------------------*
008600 FILE SECTION.
008700*
008800*    REQUEST RECORD LAYOUT LIVES IN MFCREQ - SHARED WITH ANY
008900*    DESK UTILITY THAT NEEDS TO READ THE SAME FILE.
009000 FD  MF-REQUEST-FILE.
009100 COPY MFCREQ.
009200*
009300*    REPORT RECORD IS A FLAT 132-BYTE PRINT LINE.  EVERY WRITE
009400*    IN THIS PROGRAM IS A "WRITE ... FROM" OF SOME OTHER 01-LEVEL
009500*    THAT REDEFINES OR MIRRORS MF-PRINT-LINE (SEE MFCHDR/MFCOT/
009600*    MFCSI/MFCSW) - KEEP THOSE AT OR UNDER 132 BYTES OR THE MOVE
009700*    IMPLICIT IN "WRITE FROM" WILL TRUNCATE THE RIGHT-HAND FIELDS.
009800 FD  MF-REPORT-FILE.
009900 01  MF-REPORT-RECORD.
010000     05  MF-REPORT-TEXT              PIC X(131).
010100     05  FILLER                      PIC X(001).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500*    RUN TOTALS - KEPT AS STANDALONE ITEMS, NOT IN THE COUNTERS
010600*    GROUP, SO THE END-OF-RUN DISPLAY LINES ABOVE (900-CLOSE-
010700*    FILES) CAN BE FOUND WITHOUT WADING THROUGH THE WORK AREAS.
010800 77  WS-REQUEST-COUNT               PIC S9(4) BINARY VALUE ZERO.
010900 77  WS-ERROR-COUNT                 PIC S9(4) BINARY VALUE ZERO.
011000*
011100*    RUN-DATE/TIME STAMP FOR THE BANNER LINE - LOADED ONCE AT
011200*    START-UP BY 800-BUILD-RUN-BANNER, NOT REFRESHED PER REQUEST.
011300 01  SYSTEM-DATE-AND-TIME.
011400     05  CURRENT-DATE.
011500         10  CURRENT-YEAR           PIC 9(2).
011600         10  CURRENT-MONTH          PIC 9(2).
011700         10  CURRENT-DAY            PIC 9(2).
011800     05  CURRENT-TIME.
011900         10  CURRENT-HOUR           PIC 9(2).
012000         10  CURRENT-MINUTE         PIC 9(2).
012100         10  CURRENT-SECOND         PIC 9(2).
012200         10  CURRENT-HNDSEC         PIC 9(2).
012300     05  FILLER                     PIC X(2).
012400*    Y2K-004: CENTURY WINDOW VIEW OF THE RUN-DATE STAMP.  ACCEPT
012500*    DATE FROM DATE RETURNS A 2-DIGIT YEAR ON THIS COMPILER; THIS
012600*    VIEW WAS ADDED TO CONFIRM THAT NO CENTURY-ROLLOVER LOGIC WAS
012700*    NEEDED SINCE MFCALC ONLY PRINTS THE RUN-DATE, IT NEVER DOES
012800*    DATE ARITHMETIC ACROSS THE CENTURY BOUNDARY.
012900 01  WS-CENTURY-WINDOW REDEFINES SYSTEM-DATE-AND-TIME.
013000     05  WS-CW-YY                   PIC 9(2).
013100     05  WS-CW-REST                 PIC X(6).
013200*
013300*    FILE-STATUS SAVE AREAS AND THE TWO-LINE ERROR MESSAGE BUFFER
013400*    USED WHEN A READ COMES BACK WITH SOMETHING OTHER THAN '00'
013500*    OR '10' (SEE 110-READ-REQUEST-FILE).
013600 01  WS-FIELDS.
013700     05  WS-REQFILE-STATUS          PIC X(2)  VALUE SPACES.
013800     05  WS-RPTFILE-STATUS          PIC X(2)  VALUE SPACES.
013900     05  ERR-MSG-DATA1              PIC X(38) VALUE SPACES.
014000     05  ERR-MSG-DATA2              PIC X(66) VALUE SPACES.
014100     05  FILLER                     PIC X(04) VALUE SPACES.
014200*
014300*    END-OF-FILE SWITCH FOR THE REQUEST FILE - DRIVES THE MAIN
014400*    READ/PROCESS LOOP IN 000-MAIN-CONTROL.
014500 01  SWITCHES.
014600     05  WS-REQFILE-EOF-SW          PIC X VALUE 'N'.
014700         88  WS-REQFILE-EOF               VALUE 'Y'.
014800     05  FILLER                     PIC X(03) VALUE SPACES.
014900*
015000*    LOOP SUBSCRIPTS AND SCRATCH DIVISION WORK, SHARED ACROSS ALL
015100*    THREE ENGINES SINCE ONLY ONE ENGINE RUNS AT A TIME PER
015200*    REQUEST.
015300 01  WS-COUNTERS BINARY.
015400*        CURRENT YEAR OF THE HOLDING PERIOD, 1 THRU MF-YEARS.
015500     05  YEAR-SUB                   PIC S9(4).
015600*        CURRENT MONTH WITHIN THE YEAR, 1 THRU 12 (SIP/SWP ONLY).
015700     05  MONTH-SUB                  PIC S9(4).
015800*        DIVIDE ... GIVING/REMAINDER SCRATCH FOR THE STEP-UP
015900*        FREQUENCY TEST (NO FUNCTION MOD ON THIS COMPILER).
016000     05  WS-DIV-QUOT                PIC S9(4).
016100     05  WS-DIV-REM                 PIC S9(4).
016200*        SIP/SWP STEP-UP CHECK USES (YEAR-SUB - 1) SO YEAR 1 NEVER
016300*        TRIGGERS - SEE THE NOTE AT 2115-SI-STEPUP-CHECK.
016400     05  WS-DIV-YR                  PIC S9(4).
016500     05  FILLER                     PIC X(02) VALUE SPACES
016600                                     USAGE DISPLAY.
016700*
016800*    ONE-TIME ENGINE WORK AREA - HOLDS THE RUNNING LUMP-SUM
016900*    BALANCE ACROSS YEARS.  RESET AT THE TOP OF 2000-RUN-ONE-TIME
017000*    ON EVERY NEW ONE-TIME REQUEST.
017100 01  WS-ONE-TIME-WORK.
017200*        RUNNING BALANCE - LUMP SUM PLUS STEP-UP, COMPOUNDED
017300*        ANNUALLY AT MF-ANNUAL-RATE.
017400     05  WS-OT-VALUE                PIC 9(11)V99.
017500*        CUMULATIVE PRINCIPAL CONTRIBUTED SO FAR - OPENS AT
017600*        MF-PRINCIPAL, NOT ZERO (INV-31 - SEE 2000-RUN-ONE-TIME).
017700     05  WS-OT-TOTAL-PRINCIPAL      PIC 9(10)V99.
017800*        STEP-UP LUMP CONTRIBUTION FOR THE CURRENT YEAR ONLY -
017900*        ZERO EVERY YEAR EXCEPT A TRIGGER YEAR.
018000     05  WS-OT-ADD-CONTRIB          PIC 9(08)V99.
018100     05  WS-OT-INTEREST-EARNED      PIC 9(11)V99.
018200     05  WS-OT-INTEREST-PCT         PIC 9(05)V99.
018300*        FINAL AMOUNT DEFLATED BY THE INFLATION RATE - ZERO WHEN
018400*        THE REQUEST HAS INFLATION OFF.
018500     05  WS-OT-REAL-VALUE           PIC 9(11)V99.
018600*        (1 + INFLATION RATE) RAISED TO THE CURRENT YEAR - SCRATCH
018700*        FOR 2030-OT-INFLATION.
018800     05  WS-OT-INFL-DIVISOR         PIC 9(05)V9(06).
018900     05  FILLER                     PIC X(04) VALUE SPACES.
019000*
019100*    SIP ENGINE WORK AREA - MONTHLY CONTRIBUTION COMPOUNDS
019200*    DEPOSIT-THEN-GROW EVERY MONTH (SEE 2120-SI-MONTH-STEP).
019300 01  WS-SIP-WORK.
019400     05  WS-SI-VALUE                PIC 9(11)V99.
019500*        CURRENT MONTHLY SIP AMOUNT - STEP-UP RAISES THIS AT EACH
019600*        TRIGGER YEAR (NEVER YEAR 1).
019700     05  WS-SI-MONTHLY-SIP          PIC 9(08)V99.
019800     05  WS-SI-ANNUAL-INVEST        PIC 9(09)V99.
019900     05  WS-SI-TOTAL-INVESTED       PIC 9(10)V99.
020000     05  WS-SI-GAINS                PIC 9(11)V99.
020100     05  WS-SI-GAINS-PCT            PIC 9(05)V99.
020200     05  WS-SI-REAL-VALUE           PIC 9(11)V99.
020300*        MF-ANNUAL-RATE CONVERTED TO A MONTHLY DECIMAL RATE
020400*        (ANNUAL RATE / 1200).
020500     05  WS-SI-MONTHLY-RATE         PIC 9(03)V9(06).
020600     05  WS-SI-INFL-DIVISOR         PIC 9(05)V9(06).
020700     05  FILLER                     PIC X(04) VALUE SPACES.
020800*
020900*    SWP ENGINE WORK AREA - MONTHLY WITHDRAWAL GROWS-THEN-
021000*    WITHDRAWS EVERY MONTH, CAPPED AT WHATEVER BALANCE REMAINS
021100*    (SEE 2220-SW-MONTH-STEP) SO THE BALANCE CAN NEVER PRINT
021200*    NEGATIVE.
021300 01  WS-SWP-WORK.
021400     05  WS-SW-BALANCE              PIC 9(11)V99.
021500*        DEFENSIVE SIGNED VIEW - BALANCE MUST NEVER GO NEGATIVE;
021600*        SEE THE CAP IN 2220-SW-MONTH-STEP.
021700     05  WS-SW-BALANCE-SGN REDEFINES WS-SW-BALANCE
021800                                PIC S9(11)V99.
021900     05  WS-SW-MONTHLY-WD           PIC 9(08)V99.
022000     05  WS-SW-ANNUAL-WD            PIC 9(09)V99.
022100     05  WS-SW-TOTAL-WD             PIC 9(10)V99.
022200*        ACTUAL WITHDRAWAL TAKEN THIS MONTH - MAY BE LESS THAN
022300*        WS-SW-MONTHLY-WD ON THE MONTH THE CORPUS RUNS OUT.
022400     05  WS-SW-WD-THIS-MONTH        PIC 9(08)V99.
022500     05  WS-SW-REAL-BALANCE         PIC 9(11)V99.
022600     05  WS-SW-MONTHLY-RATE         PIC 9(03)V9(06).
022700     05  WS-SW-INFL-DIVISOR         PIC 9(05)V9(06).
022800*        INV-31 - NUMBER OF DETAIL LINES ACTUALLY WRITTEN, NOT
022900*        MF-YEARS - THE CORPUS CAN RUN DRY BEFORE THE REQUESTED
023000*        TERM ENDS.
023100     05  WS-SW-YEARS-COMPLETED      PIC 9(02).
023200     05  FILLER                     PIC X(04) VALUE SPACES.
023300*
023400* REPORT LINE COPYBOOKS - MFCHDR MUST PRECEDE MFCOT/MFCSI/MFCSW
023500* SINCE THEY REDEFINE THE BASE LINE IT DEFINES.
023600 COPY MFCHDR.
023700 COPY MFCOT.
023800 COPY MFCSI.
023900 COPY MFCSW.
024000*
024100*-----------------------*
024200 PROCEDURE DIVISION.
024300*-----------------------*
024400*    MAIN CONTROL - OPEN, BUILD THE RUN BANNER, PRIME THE READ,
024500*    THEN PROCESS EVERY REQUEST UNTIL END OF FILE.
024600 000-MAIN-CONTROL.
024700*
024800     DISPLAY '************MUTUAL FUND PROJECTION BATCH**********'.
024900     DISPLAY 'MFCALC STARTED'.
025000*
025100     PERFORM 100-OPEN-FILES.
025200     PERFORM 800-BUILD-RUN-BANNER.
025300     PERFORM 110-READ-REQUEST-FILE.
025400*
025500     PERFORM 200-PROCESS-REQUEST
025600         UNTIL WS-REQFILE-EOF.
025700*
025800     PERFORM 900-CLOSE-FILES.
025900*
026000     STOP RUN.
026100*
026200*    OPENS THE REQUEST FILE FOR INPUT AND THE REPORT FILE FOR
026300*    OUTPUT - CALLED ONCE, AT THE TOP OF THE RUN.
026400   100-OPEN-FILES.
026500         OPEN INPUT  MF-REQUEST-FILE.
026600         OPEN OUTPUT MF-REPORT-FILE.
026700*
026800*    READS ONE REQUEST RECORD.  '00' FALLS THROUGH TO PROCESS IT;
026900*    '10' IS NORMAL END OF FILE; ANYTHING ELSE IS AN I/O ERROR
027000*    THAT ALSO ENDS THE RUN, AFTER DISPLAYING THE FILE STATUS.
027100   110-READ-REQUEST-FILE.
027200         READ MF-REQUEST-FILE
027300           AT END SET WS-REQFILE-EOF TO TRUE.
027400*
027500         EVALUATE WS-REQFILE-STATUS
027600            WHEN '00'
027700                CONTINUE
027800            WHEN '10'
027900                SET WS-REQFILE-EOF TO TRUE
028000            WHEN OTHER
028100                MOVE 'REQUEST FILE I/O ERROR ON READ.  RC: '
028200                            TO ERR-MSG-DATA1
028300                MOVE WS-REQFILE-STATUS TO ERR-MSG-DATA2
028400                DISPLAY ERR-MSG-DATA1
028500                DISPLAY ERR-MSG-DATA2
028600                SET WS-REQFILE-EOF TO TRUE
028700         END-EVALUATE.
028800*
028900*    ONE PASS PER REQUEST RECORD - PRINT THE HEADER/PARAMETER
029000*    ECHO, DISPATCH TO THE RIGHT ENGINE BY MF-CALC-TYPE, THEN
029100*    PRIME THE NEXT READ (REQ INV-40 - INVALID TYPES ARE SKIPPED,
029200*    NOT ABENDED).
029300   200-PROCESS-REQUEST.
029400         ADD 1 TO WS-REQUEST-COUNT.
029500         PERFORM 210-WRITE-REQUEST-HEADER.
029600*
029700         EVALUATE TRUE
029800            WHEN MF-CALC-TYPE-ONETIME
029900                PERFORM 2000-RUN-ONE-TIME THRU 2000-EXIT
030000            WHEN MF-CALC-TYPE-SIP
030100                PERFORM 2100-RUN-SIP THRU 2100-EXIT
030200            WHEN MF-CALC-TYPE-SWP
030300                PERFORM 2200-RUN-SWP THRU 2200-EXIT
030400            WHEN OTHER
030500                PERFORM 290-WRITE-INVALID-REQUEST
030600         END-EVALUATE.
030700*
030800         PERFORM 110-READ-REQUEST-FILE.
030900*
031000*    WRITES THE RUN BANNER AND THE TWO-LINE PARAMETER ECHO AT THE
031100*    TOP OF A NEW PAGE FOR THIS REQUEST (ADVANCING C01 - SEE
031200*    SPECIAL-NAMES ABOVE).
031300   210-WRITE-REQUEST-HEADER.
031400         PERFORM 220-BUILD-PARM-ECHO.
031500         WRITE MF-REPORT-RECORD FROM MF-RUN-BANNER
031600             AFTER ADVANCING C01.
031700         WRITE MF-REPORT-RECORD FROM MF-PARM-ECHO-LINE1
031800             AFTER ADVANCING 2 LINES.
031900         WRITE MF-REPORT-RECORD FROM MF-PARM-ECHO-LINE2
032000             AFTER ADVANCING 1 LINE.
032100*
032200*    BUILDS THE TWO PARAMETER-ECHO LINES FROM THE REQUEST RECORD
032300*    SO THE DESK CAN CHECK WHAT WAS ACTUALLY RUN AGAINST WHAT WAS
032400*    ASKED FOR.
032500   220-BUILD-PARM-ECHO.
032600         EVALUATE TRUE
032700            WHEN MF-CALC-TYPE-ONETIME
032800                MOVE 'ONE-TIME LUMP SUM' TO MFH-CALC-TYPE-DESC
032900            WHEN MF-CALC-TYPE-SIP
033000                MOVE 'SIP ACCUMULATION  ' TO MFH-CALC-TYPE-DESC
033100            WHEN MF-CALC-TYPE-SWP
033200                MOVE 'SWP DEPLETION     ' TO MFH-CALC-TYPE-DESC
033300            WHEN OTHER
033400                MOVE 'UNKNOWN           ' TO MFH-CALC-TYPE-DESC
033500         END-EVALUATE.
033520*        PRINCIPAL/MONTHLY-AMOUNT/RATE/YEARS ARE ECHOED STRAIGHT
033540*        FROM THE REQUEST RECORD, UNCONVERTED - WHAT WAS KEYED IS
033560*        WHAT SHOULD PRINT, SO THE DESK CAN SPOT A MIS-KEYED
033580*        REQUEST BEFORE IT WASTES A PROJECTION RUN.
033600         MOVE MF-PRINCIPAL       TO MFH-PRINCIPAL-ED.
033700         MOVE MF-MONTHLY-AMOUNT  TO MFH-MONTHLY-ED.
033800         MOVE MF-ANNUAL-RATE     TO MFH-RATE-ED.
033900         MOVE MF-YEARS           TO MFH-YEARS-ED.
034000*        INFLATION-RATE-ED IS SPACES, NOT ZERO, WHEN OFF - A
034100*        BLANK ECHO READS BETTER THAN "0.00" ON THE WORKSHEET.
034200         IF MF-INFLATION-ON
034300             MOVE 'YES ' TO MFH-INFLATION-DESC
034400             MOVE MF-INFLATION-RATE TO MFH-INFLATION-RATE-ED
034500         ELSE
034600             MOVE 'NO  ' TO MFH-INFLATION-DESC
034700             MOVE SPACES TO MFH-INFLATION-RATE-ED
034800         END-IF.
034900*        STEP-UP FREQUENCY IS ECHOED AS TEXT, NOT THE RAW DIGIT,
035000*        SO THE DESK DOESN'T HAVE TO REMEMBER WHAT '3' MEANS.
035100         IF MF-STEPUP-ON
035200             MOVE 'YES ' TO MFH-STEPUP-DESC
035300             EVALUATE TRUE
035400                WHEN MF-STEPUP-FREQ-N = 1
035500                    MOVE 'FREQ-YEARLY  ' TO MFH-STEPUP-FREQ-ED
035600                WHEN MF-STEPUP-FREQ-N = 3
035700                    MOVE 'FREQ-3 YEARS ' TO MFH-STEPUP-FREQ-ED
035800                WHEN MF-STEPUP-FREQ-N = 5
035900                    MOVE 'FREQ-5 YEARS ' TO MFH-STEPUP-FREQ-ED
036000                WHEN OTHER
036100                    MOVE SPACES TO MFH-STEPUP-FREQ-ED
036200             END-EVALUATE
036220*            INV-44 - STEPUP-MAG-ED IS LEFT BLANK HERE; THE
036240*            MAGNITUDE ITSELF (LUMP AMOUNT OR PERCENT) IS ALREADY
036260*            IMPLICIT IN THE YEAR'S DETAIL LINE, SO THE HEADER
036280*            DOESN'T REPEAT IT.
036300             MOVE SPACES TO MFH-STEPUP-MAG-ED
036400         ELSE
036500             MOVE 'NO  ' TO MFH-STEPUP-DESC
036600             MOVE SPACES TO MFH-STEPUP-FREQ-ED
036700             MOVE SPACES TO MFH-STEPUP-MAG-ED
036800         END-IF.
036900*
037000*    REQ INV-40 - AN UNRECOGNISED MF-CALC-TYPE IS COUNTED AND
037100*    SKIPPED, NOT ABENDED.  BEFORE INV-40 A BAD REQUEST RECORD
037200*    WOULD STOP THE WHOLE RUN.
037300   290-WRITE-INVALID-REQUEST.
037320*        NOTE THE REQUEST IS NOT RE-READ HERE - 200-PROCESS-
037340*        REQUEST ALWAYS FALLS THROUGH TO 110-READ-REQUEST-FILE
037360*        REGARDLESS OF WHICH PATH WAS TAKEN THROUGH THE EVALUATE.
037400         ADD 1 TO WS-ERROR-COUNT.
037500         MOVE MF-CALC-TYPE      TO MFH-ERROR-CALC-TYPE.
037600         MOVE WS-ERROR-COUNT    TO MFH-ERROR-COUNT-ED.
037700         WRITE MF-REPORT-RECORD FROM MF-ERROR-LINE
037800             AFTER ADVANCING 1 LINE.
037900*
038000*    LOADS THE RUN-DATE/TIME STAMP FOR THE BANNER LINE - CALLED
038100*    ONCE, BEFORE THE FIRST REQUEST IS PROCESSED.
038200   800-BUILD-RUN-BANNER.
038300         ACCEPT CURRENT-DATE FROM DATE.
038400         ACCEPT CURRENT-TIME FROM TIME.
038500         MOVE  CURRENT-MONTH                       TO MFH-RUN-MM.
038600         MOVE  CURRENT-DAY                         TO MFH-RUN-DD.
038700         MOVE  CURRENT-YEAR                        TO MFH-RUN-YY.
038800         MOVE  CURRENT-HOUR                        TO MFH-RUN-HH.
038900         MOVE  CURRENT-MINUTE                      TO MFH-RUN-MIN.
039000         MOVE  CURRENT-SECOND                      TO MFH-RUN-SS.
039100*
039200*    CLOSES BOTH FILES AND DISPLAYS THE RUN TOTALS TO THE JOB LOG
039300*    - THE OPERATOR CHECKS THESE AGAINST THE REQUEST FILE'S
039400*    RECORD COUNT BEFORE RELEASING THE REPORT.
039500   900-CLOSE-FILES.
039600        CLOSE MF-REQUEST-FILE.
039700        CLOSE MF-REPORT-FILE.
039800        DISPLAY '************MFCALC RUN COMPLETE*******************'.
039900        DISPLAY 'REQUESTS READ     = ' WS-REQUEST-COUNT.
040000        DISPLAY 'REQUESTS REJECTED = ' WS-ERROR-COUNT.
040100*
040200*-----------------------------------------------------------------
040300*    ONE-TIME LUMP SUM COMPOUND GROWTH ENGINE  (INV-01/INV-17/
040400*    INV-25)
040500*
040600*    ONE DETAIL LINE PER YEAR: OPTIONAL STEP-UP CONTRIBUTION,
040700*    THEN COMPOUND GROWTH AT MF-ANNUAL-RATE, THEN (IF ON)
040800*    INFLATION DEFLATION, THEN INTEREST EARNED/PERCENT.  UNLIKE
040900*    SIP/SWP, STEP-UP CAN TRIGGER IN YEAR 1 ITSELF - SEE
041000*    2015-OT-STEPUP-CHECK.
041100*-----------------------------------------------------------------
041200 2000-RUN-ONE-TIME.
041300         PERFORM 2005-OT-COLUMN-HEADINGS.
041400         MOVE MF-PRINCIPAL TO WS-OT-VALUE.
041500*        INV-31 - TOTAL-PRINCIPAL MUST OPEN WITH THE LUMP SUM
041600*        ITSELF, NOT ZERO, OR A REQUEST WITH NO STEP-UP SHOWS
041700*        ZERO PRINCIPAL AND OVERSTATED INTEREST PERCENT.
041800         MOVE MF-PRINCIPAL TO WS-OT-TOTAL-PRINCIPAL.
041900         PERFORM 2010-OT-YEAR-STEP
042000             VARYING YEAR-SUB FROM 1 BY 1
042100                 UNTIL YEAR-SUB > MF-YEARS.
042200         PERFORM 2090-OT-SUMMARY.
042300 2000-EXIT.
042400         EXIT.
042500*
042600*    COLUMN HEADINGS, WRITTEN ONCE BEFORE THE FIRST DETAIL YEAR.
042700   2005-OT-COLUMN-HEADINGS.
042800         WRITE MF-REPORT-RECORD FROM MF-OT-COLUMN-HEADING
042900             AFTER ADVANCING 2 LINES.
043000*
043100*    ONE FULL YEAR OF THE ONE-TIME ENGINE: STEP-UP CHECK, ADD THE
043200*    CONTRIBUTION, GROW, DEFLATE, THEN COMPUTE AND PRINT THIS
043300*    YEAR'S DETAIL LINE.
043400   2010-OT-YEAR-STEP.
043500         MOVE ZERO TO WS-OT-ADD-CONTRIB.
043600         IF MF-STEPUP-ON AND MF-STEPUP-AMOUNT > ZERO
043700             PERFORM 2015-OT-STEPUP-CHECK
043800         END-IF.
043900         ADD WS-OT-ADD-CONTRIB TO WS-OT-VALUE
044000                                  WS-OT-TOTAL-PRINCIPAL.
044100         PERFORM 2020-OT-GROW.
044200         IF MF-INFLATION-ON AND MF-INFLATION-RATE > ZERO
044300             PERFORM 2030-OT-INFLATION
044400         ELSE
044500             MOVE ZERO TO WS-OT-REAL-VALUE
044600         END-IF.
044700         PERFORM 2040-OT-INTEREST.
044800         PERFORM 2050-OT-EMIT-DETAIL.
044900*
045000*    INV-17 - ONE-TIME STEP-UP IS THE ONE ENGINE WHERE YEAR 1
045100*    ITSELF CAN TRIGGER: FREQ-YEARLY FIRES EVERY YEAR INCLUDING
045200*    YEAR 1; FREQ-3/FREQ-5 FIRE WHEN YEAR-SUB IS AN EXACT MULTIPLE
045300*    OF 3 OR 5.  SIP/SWP DELIBERATELY SKIP YEAR 1 - SEE
045400*    2115-SI-STEPUP-CHECK FOR WHY THIS ENGINE IS DIFFERENT.
045500   2015-OT-STEPUP-CHECK.
045600         EVALUATE TRUE
045700            WHEN MF-STEPUP-FREQ-N = 1
045800                MOVE MF-STEPUP-AMOUNT TO WS-OT-ADD-CONTRIB
045900            WHEN MF-STEPUP-FREQ-N = 3
046000                DIVIDE YEAR-SUB BY 3 GIVING WS-DIV-QUOT
046100                    REMAINDER WS-DIV-REM
046200                IF WS-DIV-REM = ZERO
046300                    MOVE MF-STEPUP-AMOUNT TO WS-OT-ADD-CONTRIB
046400                END-IF
046500            WHEN MF-STEPUP-FREQ-N = 5
046600                DIVIDE YEAR-SUB BY 5 GIVING WS-DIV-QUOT
046700                    REMAINDER WS-DIV-REM
046800                IF WS-DIV-REM = ZERO
046900                    MOVE MF-STEPUP-AMOUNT TO WS-OT-ADD-CONTRIB
047000                END-IF
047100         END-EVALUATE.
047200*
047300*    COMPOUND GROWTH FOR THE YEAR AT THE REQUEST'S ANNUAL RATE.
047400   2020-OT-GROW.
047500         COMPUTE WS-OT-VALUE =
047600             WS-OT-VALUE * (1 + (MF-ANNUAL-RATE / 100)).
047700*
047800*    DEFLATES THE CURRENT VALUE BY (1 + INFLATION RATE) RAISED TO
047900*    THE NUMBER OF YEARS ELAPSED - THE "**" HERE IS AN OPERATOR,
048000*    NOT AN INTRINSIC FUNCTION.
048100   2030-OT-INFLATION.
048200         COMPUTE WS-OT-INFL-DIVISOR =
048300             (1 + (MF-INFLATION-RATE / 100)) ** YEAR-SUB.
048400         COMPUTE WS-OT-REAL-VALUE =
048500             WS-OT-VALUE / WS-OT-INFL-DIVISOR.
048600*
048700*    INTEREST-EARNED IS SIMPLY FINAL VALUE LESS PRINCIPAL TO
048800*    DATE.  THE ZERO GUARD BELOW EXISTED EVEN BEFORE INV-31 BUT
048900*    NEVER USED TO MATTER, SINCE TOTAL-PRINCIPAL WAS WRONGLY ZERO
049000*    ALL YEAR - NOW THAT IT OPENS AT MF-PRINCIPAL THE GUARD ONLY
049100*    FIRES IF SOMEONE EVER SUBMITS A ZERO-PRINCIPAL REQUEST.
049200   2040-OT-INTEREST.
049300         COMPUTE WS-OT-INTEREST-EARNED =
049400             WS-OT-VALUE - WS-OT-TOTAL-PRINCIPAL.
049500         IF WS-OT-TOTAL-PRINCIPAL = ZERO
049600             MOVE ZERO TO WS-OT-INTEREST-PCT
049700         ELSE
049800             COMPUTE WS-OT-INTEREST-PCT ROUNDED =
049900                 (WS-OT-INTEREST-EARNED / WS-OT-TOTAL-PRINCIPAL)
050000                     * 100
050100         END-IF.
050200*
050300*    BUILDS AND WRITES THIS YEAR'S DETAIL LINE.  CALENDAR YEAR IS
050400*    THE SHOP'S FIXED 2025 BASE PLUS THE PERIOD NUMBER.  MOVING
050500*    THE V99 WORK FIELDS INTO THE NON-DECIMAL EDITED REPORT
050600*    FIELDS TRUNCATES THE CENTS - THIS IS DELIBERATE, NOT A BUG;
050700*    THE DESK'S FIGURES ARE ALWAYS WHOLE-RUPEE.
050800   2050-OT-EMIT-DETAIL.
050900         MOVE YEAR-SUB              TO MFO-PERIOD.
051000         COMPUTE MFO-CAL-YEAR = 2025 + YEAR-SUB.
051100         MOVE WS-OT-TOTAL-PRINCIPAL TO MFO-TOTAL-PRINCIPAL.
051200         MOVE WS-OT-ADD-CONTRIB     TO MFO-ADDITIONAL-INVESTMENT.
051300         MOVE WS-OT-VALUE           TO MFO-FINAL-AMOUNT.
051400         MOVE WS-OT-INTEREST-EARNED TO MFO-INTEREST-EARNED.
051500         MOVE WS-OT-INTEREST-PCT    TO MFO-INTEREST-PERCENT.
051600         MOVE WS-OT-REAL-VALUE      TO MFO-REAL-VALUE.
051700         WRITE MF-REPORT-RECORD FROM MF-OT-DETAIL-LINE
051800             AFTER ADVANCING 1 LINE.
051900         DISPLAY 'OT YEAR ' YEAR-SUB ' FINAL AMT '
052000             WS-OT-VALUE.
052100*
052200*    ONE SUMMARY LINE AFTER THE LAST DETAIL YEAR - SEE THE INV-31
052300*    BYTE-COUNT NOTE ON MF-OT-SUMMARY-LINE IN MFCOT.CPY.
052400   2090-OT-SUMMARY.
052500         MOVE WS-OT-VALUE           TO MFOS-FINAL-AMOUNT.
052600         MOVE WS-OT-TOTAL-PRINCIPAL TO MFOS-TOTAL-PRINCIPAL.
052700         MOVE WS-OT-INTEREST-EARNED TO MFOS-INTEREST-EARNED.
052800         MOVE WS-OT-INTEREST-PCT    TO MFOS-INTEREST-PERCENT.
052900         MOVE WS-OT-REAL-VALUE      TO MFOS-REAL-VALUE.
053000         WRITE MF-REPORT-RECORD FROM MF-OT-SUMMARY-LINE
053100             AFTER ADVANCING 2 LINES.
053200*
053300*-----------------------------------------------------------------
053400*    SIP MONTHLY ACCUMULATION ENGINE  (SIP-04/INV-17/INV-25)
053500*
053600*    ONE DETAIL LINE PER YEAR, BUT THE GROWTH ITSELF IS COMPOUNDED
053700*    MONTHLY: EACH MONTH DEPOSITS THE CURRENT SIP AMOUNT, THEN
053800*    GROWS THE WHOLE BALANCE AT THE MONTHLY RATE (DEPOSIT-THEN-
053900*    GROW, I.E. AN ANNUITY DUE) - SEE 2120-SI-MONTH-STEP.
054000*-----------------------------------------------------------------
054100 2100-RUN-SIP.
054200         PERFORM 2105-SI-COLUMN-HEADINGS.
054300         MOVE ZERO TO WS-SI-VALUE WS-SI-TOTAL-INVESTED.
054400         MOVE MF-MONTHLY-AMOUNT TO WS-SI-MONTHLY-SIP.
054500         COMPUTE WS-SI-MONTHLY-RATE = MF-ANNUAL-RATE / 1200.
054600         PERFORM 2110-SI-YEAR-STEP
054700             VARYING YEAR-SUB FROM 1 BY 1
054800                 UNTIL YEAR-SUB > MF-YEARS.
054900         PERFORM 2190-SI-SUMMARY.
055000 2100-EXIT.
055100         EXIT.
055200*
055300*    COLUMN HEADINGS, WRITTEN ONCE BEFORE THE FIRST DETAIL YEAR.
055400   2105-SI-COLUMN-HEADINGS.
055500         WRITE MF-REPORT-RECORD FROM MF-SI-COLUMN-HEADING
055600             AFTER ADVANCING 2 LINES.
055700*
055800*    ONE FULL YEAR OF THE SIP ENGINE: STEP-UP CHECK (NEVER IN
055900*    YEAR 1), TWELVE MONTHS OF DEPOSIT-THEN-GROW, THEN DEFLATE
056000*    AND COMPUTE THIS YEAR'S GAINS/PERCENT.
056100   2110-SI-YEAR-STEP.
056200         IF MF-STEPUP-ON AND MF-STEPUP-PERCENT > ZERO
056300                 AND YEAR-SUB > 1
056400             PERFORM 2115-SI-STEPUP-CHECK
056500         END-IF.
056600         MOVE ZERO TO WS-SI-ANNUAL-INVEST.
056700         PERFORM 2120-SI-MONTH-STEP
056800             VARYING MONTH-SUB FROM 1 BY 1
056900                 UNTIL MONTH-SUB > 12.
057000         IF MF-INFLATION-ON AND MF-INFLATION-RATE > ZERO
057100             PERFORM 2130-SI-INFLATION
057200         ELSE
057300             MOVE ZERO TO WS-SI-REAL-VALUE
057400         END-IF.
057500         PERFORM 2140-SI-GAINS.
057600         PERFORM 2150-SI-EMIT-DETAIL.
057700*
057800*    INV-17 - UNLIKE THE ONE-TIME ENGINE, SIP STEP-UP NEVER FIRES
057900*    IN YEAR 1 (THE "YEAR-SUB > 1" GUARD ABOVE) AND TESTS
058000*    (YEAR-SUB - 1) AGAINST THE FREQUENCY, NOT YEAR-SUB ITSELF -
058100*    A YEARLY STEP-UP STARTS RAISING THE SIP AMOUNT IN YEAR 2, AND
058200*    A 3-YEAR STEP-UP FIRST FIRES IN YEAR 4, NOT YEAR 3.  THIS IS
058300*    THE ASYMMETRY THE DESK ASKED FOR: THE FIRST YEAR'S SIP AMOUNT
058400*    IS ALWAYS EXACTLY WHAT WAS REQUESTED.
058500   2115-SI-STEPUP-CHECK.
058600         COMPUTE WS-DIV-YR = YEAR-SUB - 1.
058700         EVALUATE TRUE
058800            WHEN MF-STEPUP-FREQ-N = 1
058900                COMPUTE WS-SI-MONTHLY-SIP ROUNDED =
059000                    WS-SI-MONTHLY-SIP *
059100                        (1 + (MF-STEPUP-PERCENT / 100))
059200            WHEN MF-STEPUP-FREQ-N = 3
059300                DIVIDE WS-DIV-YR BY 3 GIVING WS-DIV-QUOT
059400                    REMAINDER WS-DIV-REM
059500                IF WS-DIV-REM = ZERO
059600                    COMPUTE WS-SI-MONTHLY-SIP ROUNDED =
059700                        WS-SI-MONTHLY-SIP *
059800                            (1 + (MF-STEPUP-PERCENT / 100))
059900                END-IF
060000            WHEN MF-STEPUP-FREQ-N = 5
060100                DIVIDE WS-DIV-YR BY 5 GIVING WS-DIV-QUOT
060200                    REMAINDER WS-DIV-REM
060300                IF WS-DIV-REM = ZERO
060400                    COMPUTE WS-SI-MONTHLY-SIP ROUNDED =
060500                        WS-SI-MONTHLY-SIP *
060600                            (1 + (MF-STEPUP-PERCENT / 100))
060700                END-IF
060800         END-EVALUATE.
060900*
061000*    DEPOSIT-THEN-GROW: THE MONTH'S SIP IS ADDED TO THE BALANCE
061100*    FIRST, AND THE WHOLE BALANCE (INCLUDING THIS MONTH'S
061200*    DEPOSIT) IS THEN GROWN AT THE MONTHLY RATE - AN ANNUITY DUE,
061300*    NOT AN ORDINARY ANNUITY.
061400   2120-SI-MONTH-STEP.
061500         ADD WS-SI-MONTHLY-SIP TO WS-SI-TOTAL-INVESTED
061600                                  WS-SI-ANNUAL-INVEST.
061700         COMPUTE WS-SI-VALUE =
061800             (WS-SI-VALUE + WS-SI-MONTHLY-SIP) *
061900                 (1 + WS-SI-MONTHLY-RATE).
062000*
062100*    SAME INFLATION-DEFLATION FORMULA AS THE ONE-TIME ENGINE.
062200   2130-SI-INFLATION.
062300         COMPUTE WS-SI-INFL-DIVISOR =
062400             (1 + (MF-INFLATION-RATE / 100)) ** YEAR-SUB.
062500         COMPUTE WS-SI-REAL-VALUE =
062600             WS-SI-VALUE / WS-SI-INFL-DIVISOR.
062700*
062800*    GAINS = FINAL VALUE LESS TOTAL INVESTED TO DATE, WITH THE
062900*    SAME ZERO-DIVIDE GUARD AS THE ONE-TIME ENGINE'S INTEREST
063000*    PERCENT.
063100   2140-SI-GAINS.
063200         COMPUTE WS-SI-GAINS = WS-SI-VALUE - WS-SI-TOTAL-INVESTED.
063300         IF WS-SI-TOTAL-INVESTED = ZERO
063400             MOVE ZERO TO WS-SI-GAINS-PCT
063500         ELSE
063600             COMPUTE WS-SI-GAINS-PCT ROUNDED =
063700                 (WS-SI-GAINS / WS-SI-TOTAL-INVESTED) * 100
063800         END-IF.
063900*
064000*    BUILDS AND WRITES THIS YEAR'S DETAIL LINE - SAME CALENDAR-
064100*    YEAR AND TRUNCATION CONVENTIONS AS THE ONE-TIME ENGINE.
064200   2150-SI-EMIT-DETAIL.
064220*        SAME WHOLE-RUPEE TRUNCATION AND CALENDAR-YEAR BASE AS
064240*        2050-OT-EMIT-DETAIL - KEPT IN STEP SO THE THREE REPORTS
064260*        READ THE SAME WAY SIDE BY SIDE ON THE DESK.
064300         MOVE YEAR-SUB              TO MFS-PERIOD.
064400         COMPUTE MFS-CAL-YEAR = 2025 + YEAR-SUB.
064500         MOVE WS-SI-MONTHLY-SIP     TO MFS-MONTHLY-SIP.
064600         MOVE WS-SI-ANNUAL-INVEST   TO MFS-ANNUAL-INVESTMENT.
064700         MOVE WS-SI-TOTAL-INVESTED  TO MFS-TOTAL-INVESTED.
064800         MOVE WS-SI-VALUE           TO MFS-FINAL-AMOUNT.
064900         MOVE WS-SI-GAINS           TO MFS-GAINS.
065000         MOVE WS-SI-GAINS-PCT       TO MFS-GAINS-PERCENT.
065100         MOVE WS-SI-REAL-VALUE      TO MFS-REAL-VALUE.
065200         WRITE MF-REPORT-RECORD FROM MF-SI-DETAIL-LINE
065300             AFTER ADVANCING 1 LINE.
065400         DISPLAY 'SI YEAR ' YEAR-SUB ' FINAL AMT '
065500             WS-SI-VALUE.
065600*
065700*    ONE SUMMARY LINE AFTER THE LAST DETAIL YEAR.
065800   2190-SI-SUMMARY.
065900         MOVE WS-SI-VALUE           TO MFSS-FINAL-AMOUNT.
066000         MOVE WS-SI-TOTAL-INVESTED  TO MFSS-TOTAL-INVESTED.
066100         MOVE WS-SI-GAINS           TO MFSS-GAINS.
066200         MOVE WS-SI-GAINS-PCT       TO MFSS-GAINS-PERCENT.
066300         MOVE WS-SI-REAL-VALUE      TO MFSS-REAL-VALUE.
066400         WRITE MF-REPORT-RECORD FROM MF-SI-SUMMARY-LINE
066500             AFTER ADVANCING 2 LINES.
066600*
066700*-----------------------------------------------------------------
066800*    SWP MONTHLY DEPLETION ENGINE  (SIP-09/INV-17/INV-25/INV-31)
066900*
067000*    MIRROR IMAGE OF SIP: EACH MONTH GROWS THE BALANCE FIRST, THEN
067100*    WITHDRAWS THE MONTHLY AMOUNT (GROW-THEN-WITHDRAW), CAPPED AT
067200*    WHATEVER BALANCE REMAINS SO IT NEVER GOES NEGATIVE.  BOTH THE
067300*    YEAR LOOP AND THE MONTH LOOP STOP THE MOMENT THE BALANCE
067400*    HITS ZERO (INV-31) - A DEPLETED CORPUS PRINTS FEWER DETAIL
067500*    LINES THAN MF-YEARS CALLS FOR, AND THE SUMMARY REPORTS THE
067600*    YEARS ACTUALLY COMPLETED, NOT THE YEARS REQUESTED.
067700*-----------------------------------------------------------------
067800 2200-RUN-SWP.
067900         PERFORM 2205-SW-COLUMN-HEADINGS.
068000         MOVE MF-PRINCIPAL      TO WS-SW-BALANCE.
068100         MOVE ZERO              TO WS-SW-TOTAL-WD
068200                                    WS-SW-YEARS-COMPLETED.
068300         MOVE MF-MONTHLY-AMOUNT TO WS-SW-MONTHLY-WD.
068400         COMPUTE WS-SW-MONTHLY-RATE = MF-ANNUAL-RATE / 1200.
068500         PERFORM 2210-SW-YEAR-STEP
068600             VARYING YEAR-SUB FROM 1 BY 1
068700                 UNTIL YEAR-SUB > MF-YEARS
068800                     OR WS-SW-BALANCE = ZERO.
068900         PERFORM 2290-SW-SUMMARY.
069000 2200-EXIT.
069100         EXIT.
069200*
069300*    COLUMN HEADINGS, WRITTEN ONCE BEFORE THE FIRST DETAIL YEAR.
069400   2205-SW-COLUMN-HEADINGS.
069500         WRITE MF-REPORT-RECORD FROM MF-SW-COLUMN-HEADING
069600             AFTER ADVANCING 2 LINES.
069700*
069800*    ONE FULL YEAR OF THE SWP ENGINE, OR AS MUCH OF IT AS THE
069900*    CORPUS LASTS - THE MONTH LOOP BELOW EXITS EARLY ON A
070000*    DEPLETED BALANCE JUST LIKE THE YEAR LOOP IN 2200-RUN-SWP.
070100*    WS-SW-YEARS-COMPLETED IS BUMPED ONCE PER DETAIL LINE ACTUALLY
070200*    WRITTEN, WHICH IS THE INV-31 DEFINITION OF "YEARS COMPLETED".
070300   2210-SW-YEAR-STEP.
070400         IF MF-STEPUP-ON AND MF-STEPUP-PERCENT > ZERO
070500                 AND YEAR-SUB > 1
070600             PERFORM 2215-SW-STEPUP-CHECK
070700         END-IF.
070800         MOVE ZERO TO WS-SW-ANNUAL-WD.
070900         PERFORM 2220-SW-MONTH-STEP
071000             VARYING MONTH-SUB FROM 1 BY 1
071100                 UNTIL MONTH-SUB > 12
071200                     OR WS-SW-BALANCE = ZERO.
071300         IF MF-INFLATION-ON AND MF-INFLATION-RATE > ZERO
071400             PERFORM 2230-SW-INFLATION
071500         ELSE
071600             MOVE ZERO TO WS-SW-REAL-BALANCE
071700         END-IF.
071800         PERFORM 2240-SW-EMIT-DETAIL.
071900         ADD 1 TO WS-SW-YEARS-COMPLETED.
072000*
072100*    SAME YEAR-1 EXCLUSION AND (YEAR-SUB - 1) MOD TEST AS THE SIP
072200*    ENGINE - SEE THE NOTE AT 2115-SI-STEPUP-CHECK.
072300   2215-SW-STEPUP-CHECK.
072400         COMPUTE WS-DIV-YR = YEAR-SUB - 1.
072500         EVALUATE TRUE
072600            WHEN MF-STEPUP-FREQ-N = 1
072700                COMPUTE WS-SW-MONTHLY-WD ROUNDED =
072800                    WS-SW-MONTHLY-WD *
072900                        (1 + (MF-STEPUP-PERCENT / 100))
073000            WHEN MF-STEPUP-FREQ-N = 3
073100                DIVIDE WS-DIV-YR BY 3 GIVING WS-DIV-QUOT
073200                    REMAINDER WS-DIV-REM
073300                IF WS-DIV-REM = ZERO
073400                    COMPUTE WS-SW-MONTHLY-WD ROUNDED =
073500                        WS-SW-MONTHLY-WD *
073600                            (1 + (MF-STEPUP-PERCENT / 100))
073700                END-IF
073800            WHEN MF-STEPUP-FREQ-N = 5
073900                DIVIDE WS-DIV-YR BY 5 GIVING WS-DIV-QUOT
074000                    REMAINDER WS-DIV-REM
074100                IF WS-DIV-REM = ZERO
074200                    COMPUTE WS-SW-MONTHLY-WD ROUNDED =
074300                        WS-SW-MONTHLY-WD *
074400                            (1 + (MF-STEPUP-PERCENT / 100))
074500                END-IF
074600         END-EVALUATE.
074700*
074800*    GROW-THEN-WITHDRAW: THE BALANCE GROWS FOR THE MONTH FIRST,
074900*    THEN THE WITHDRAWAL IS TAKEN - CAPPED AT WHATEVER IS LEFT SO
075000*    THE LAST MONTH NEVER OVERDRAWS THE CORPUS.
075100   2220-SW-MONTH-STEP.
075200         COMPUTE WS-SW-BALANCE =
075300             WS-SW-BALANCE * (1 + WS-SW-MONTHLY-RATE).
075400         IF WS-SW-BALANCE < WS-SW-MONTHLY-WD
075500             MOVE WS-SW-BALANCE      TO WS-SW-WD-THIS-MONTH
075600         ELSE
075700             MOVE WS-SW-MONTHLY-WD   TO WS-SW-WD-THIS-MONTH
075800         END-IF.
075900         SUBTRACT WS-SW-WD-THIS-MONTH FROM WS-SW-BALANCE.
076000         ADD WS-SW-WD-THIS-MONTH TO WS-SW-TOTAL-WD
076100                                     WS-SW-ANNUAL-WD.
076200*
076300*    SAME INFLATION-DEFLATION FORMULA AS THE OTHER TWO ENGINES,
076400*    APPLIED TO THE REMAINING BALANCE INSTEAD OF A FINAL VALUE.
076500   2230-SW-INFLATION.
076600         COMPUTE WS-SW-INFL-DIVISOR =
076700             (1 + (MF-INFLATION-RATE / 100)) ** YEAR-SUB.
076800         COMPUTE WS-SW-REAL-BALANCE =
076900             WS-SW-BALANCE / WS-SW-INFL-DIVISOR.
077000*
077100*    BUILDS AND WRITES THIS YEAR'S DETAIL LINE - SAME CALENDAR-
077200*    YEAR CONVENTION AS THE OTHER TWO ENGINES.
077300   2240-SW-EMIT-DETAIL.
077320*        THIS PARAGRAPH STILL RUNS EVEN ON THE MONTH THE CORPUS
077340*        HITS ZERO - THE DETAIL LINE FOR THAT YEAR PRINTS A ZERO
077360*        REMAINING-BALANCE, WHICH IS HOW THE DESK KNOWS WHICH
077380*        YEAR THE PLAN RAN DRY.
077400         MOVE YEAR-SUB              TO MFW-PERIOD.
077500         COMPUTE MFW-CAL-YEAR = 2025 + YEAR-SUB.
077600         MOVE WS-SW-MONTHLY-WD      TO MFW-MONTHLY-WITHDRAWAL.
077700         MOVE WS-SW-ANNUAL-WD       TO MFW-ANNUAL-WITHDRAWN.
077800         MOVE WS-SW-BALANCE         TO MFW-REMAINING-BALANCE.
077900         MOVE WS-SW-TOTAL-WD        TO MFW-TOTAL-WITHDRAWN.
078000         MOVE WS-SW-REAL-BALANCE    TO MFW-REAL-BALANCE.
078100         WRITE MF-REPORT-RECORD FROM MF-SW-DETAIL-LINE
078200             AFTER ADVANCING 1 LINE.
078300         DISPLAY 'SW YEAR ' YEAR-SUB ' BALANCE '
078400             WS-SW-BALANCE.
078500*
078600*    ONE SUMMARY LINE AFTER THE LAST DETAIL YEAR (OR THE YEAR THE
078700*    CORPUS RAN DRY) - MFWS-YEARS-COMPLETED CARRIES THE INV-31
078800*    ACTUAL-YEARS FIGURE, NOT MF-YEARS.
078900   2290-SW-SUMMARY.
079000         MOVE WS-SW-BALANCE         TO MFWS-REMAINING-BALANCE.
079100         MOVE WS-SW-TOTAL-WD        TO MFWS-TOTAL-WITHDRAWN.
079200         MOVE WS-SW-MONTHLY-WD      TO MFWS-MONTHLY-WITHDRAWAL.
079300         MOVE WS-SW-YEARS-COMPLETED TO MFWS-YEARS-COMPLETED.
079400         MOVE WS-SW-REAL-BALANCE    TO MFWS-REAL-BALANCE.
079500         WRITE MF-REPORT-RECORD FROM MF-SW-SUMMARY-LINE
079600             AFTER ADVANCING 2 LINES.
079700*
079800 END PROGRAM MFCALC.
